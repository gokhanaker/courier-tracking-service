000100* **++ Area output per verifica ingresso negozio (CTRE001)
000200 01 CTR-ENTR-CHECK-OUT.
000300   03 EC-ENTRANCE-SW          PIC X(1)      VALUE 'N'.
000400     88 EC-ENTRANCE-LOGGED               VALUE 'Y'.
000500     88 EC-ENTRANCE-NOT-LOGGED           VALUE 'N'.
000600   03 EC-FOUND-STORE-ID       PIC X(36)     VALUE SPACE.
000700   03 EC-FOUND-STORE-NAME     PIC X(100)    VALUE SPACE.
000800   03 FILLER                  PIC X(08)     VALUE SPACE.
