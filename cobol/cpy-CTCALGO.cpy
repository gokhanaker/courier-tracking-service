000100* **++ Area output per manutenzione entrance-log (CTRA001)
000200 01 CTR-ENTR-LOG-OUT.
000300   03 AL-SUPPRESSED-SW        PIC X(1)      VALUE 'N'.
000400     88 AL-ENTRANCE-SUPPRESSED           VALUE 'Y'.
000500     88 AL-ENTRANCE-NOT-SUPPRESSED       VALUE 'N'.
000600   03 FILLER                  PIC X(08)     VALUE SPACE.
