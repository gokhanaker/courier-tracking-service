000100* **++ LOCATION record - one courier GPS ping, LOCATIONS-IN
000200 01 CTR-LOCATION-REC.
000300   03 LOC-COURIER-ID          PIC X(36).
000400   03 LOC-LOCATION-ID         PIC X(36).
000500   03 LOC-LATITUDE            PIC S9(3)V9(7)
000600                               SIGN LEADING SEPARATE.
000700   03 LOC-LONGITUDE           PIC S9(3)V9(7)
000800                               SIGN LEADING SEPARATE.
000900   03 LOC-PING-TIMESTAMP.
001000     05 LOC-PING-TS-DATE      PIC 9(8).
001100     05 LOC-PING-TS-TIME      PIC 9(6).
001200   03 FILLER                  PIC X(57).
