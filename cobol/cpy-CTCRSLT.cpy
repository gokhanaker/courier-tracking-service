000100* **++ CTR call-result area - every CTR subprogram returns here
000200 01 CTR-CALL-RESULT.
000300   03 CR-RESULT-CODE          PIC S9(4) COMP VALUE ZERO.
000400     88 CR-RESULT-OK                     VALUE ZERO.
000500   03 CR-DESCRIPTION          PIC X(60)     VALUE SPACE.
000600   03 CR-POSITION             PIC X(40)     VALUE SPACE.
000700   03 FILLER                  PIC X(04)     VALUE SPACE.
