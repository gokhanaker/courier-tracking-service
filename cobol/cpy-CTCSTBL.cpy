000100* **++ Store master table - loaded once per run, scanned in
000200* **++ load order by CTRE001 (no key sequence requirement)
000300 01 CTR-STORE-TABLE-AREA.
000400   03 STR-TBL-TOTAL           PIC 9(5) COMP VALUE ZERO.
000500   03 STR-TBL-LIST.
000600     05 STR-TBL-ENTRY OCCURS 0 TO 02000 TIMES
000700                       DEPENDING ON STR-TBL-TOTAL
000800                       INDEXED BY STR-TBL-IDX.
000900       10 STR-TBL-STORE-ID     PIC X(36).
001000       10 STR-TBL-STORE-NAME   PIC X(100).
001100       10 STR-TBL-COORDS.
001200         15 STR-TBL-LATITUDE   PIC S9(3)V9(7) COMP-3.
001300         15 STR-TBL-LONGITUDE  PIC S9(3)V9(7) COMP-3.
001400       10 FILLER REDEFINES STR-TBL-COORDS.
001500         15 STR-TBL-LAT-X      PIC X(06).
001600         15 STR-TBL-LON-X      PIC X(06).
001700       10 STR-TBL-RADIUS-M     PIC S9(5) COMP-3 VALUE +100.
001800       10 FILLER               PIC X(04).
