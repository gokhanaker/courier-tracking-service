000100* **++ COURIER-DISTANCE record - running total, one row per
000200* **++ distinct courier seen, COURIER-DISTANCE-OUT
000300 01 CTR-COURIER-DIST-REC.
000400   03 CDS-COURIER-ID          PIC X(36).
000500   03 CDS-TOTAL-DISTANCE-KM   PIC S9(7)V9(3)
000600                               SIGN LEADING SEPARATE.
000700   03 CDS-LAST-UPDATED.
000800     05 CDS-LAST-UPD-DATE     PIC 9(8).
000900     05 CDS-LAST-UPD-TIME     PIC 9(6).
001000   03 FILLER                  PIC X(8).
