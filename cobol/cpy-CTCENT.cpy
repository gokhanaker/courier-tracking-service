000100* **++ Entrance-log buffer - one courier's worth of already
000200* **++ logged store entrances, cleared on the COURIER-ID
000300* **++ control break (BATCH FLOW guarantees courier grouping)
000400 01 CTR-ENTRANCE-LOG-AREA.
000500   03 ENT-LOG-TOTAL           PIC 9(5) COMP VALUE ZERO.
000600   03 ENT-LOG-LIST.
000700     05 ENT-LOG-ENTRY OCCURS 0 TO 00500 TIMES
000800                       DEPENDING ON ENT-LOG-TOTAL
000900                       INDEXED BY ENT-LOG-IDX.
001000       10 ENT-LOG-STORE-ID     PIC X(36).
001100       10 ENT-LOG-TIMESTAMP.
001200         15 ENT-LOG-TS-DATE    PIC 9(8).
001300         15 ENT-LOG-TS-TIME    PIC 9(6).
001400       10 FILLER               PIC X(04).
