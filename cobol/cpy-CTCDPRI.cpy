000100* **++ Area input per calcolo segmento di distanza (CTRD001)
000200 01 CTR-DIST-CALC-IN.
000300   03 DC-COURIER-ID           PIC X(36)     VALUE SPACE.
000400   03 DC-PRIOR-POINT-SW       PIC X(1)      VALUE 'N'.
000500     88 DC-PRIOR-POINT-EXISTS            VALUE 'Y'.
000600     88 DC-PRIOR-POINT-NONE              VALUE 'N'.
000700   03 DC-PRIOR-POINT.
000800     05 DC-PRIOR-LATITUDE     PIC S9(3)V9(7) COMP-3.
000900     05 DC-PRIOR-LONGITUDE    PIC S9(3)V9(7) COMP-3.
001000   03 DC-NEW-POINT.
001100     05 DC-NEW-LATITUDE       PIC S9(3)V9(7) COMP-3.
001200     05 DC-NEW-LONGITUDE      PIC S9(3)V9(7) COMP-3.
001300   03 DC-RUNNING-TOTAL-KM     PIC S9(7)V9(7) COMP-3 VALUE ZERO.
001400   03 FILLER                  PIC X(08)     VALUE SPACE.
