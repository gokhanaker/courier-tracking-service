000100* **++ STORE record - one store master entry, STORES-IN
000200 01 CTR-STORE-REC.
000300   03 STR-STORE-ID            PIC X(36).
000400   03 STR-STORE-NAME          PIC X(100).
000500   03 STR-STORE-LATITUDE      PIC S9(3)V9(7)
000600                               SIGN LEADING SEPARATE.
000700   03 STR-STORE-LONGITUDE     PIC S9(3)V9(7)
000800                               SIGN LEADING SEPARATE.
000900   03 FILLER                  PIC X(1).
