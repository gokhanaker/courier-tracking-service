CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CTRL001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  SEZ. ELABORAZIONE DATI - AREA LOGISTICA.
000600 DATE-WRITTEN.  03/18/1991.
000700 DATE-COMPILED. 03/18/1991.
000800 SECURITY.      INTERNAL USE ONLY - VEDERE MANUALE OPERATIVO
000900-    CTRJ01.
001000*----------------------------------------------------------------
001100* CTRL001
001200* **++ caricamento tabella negozi (store master) in memoria,
001300* **++ un record alla volta, chiamato da CTRB001 per ogni
001400* **++ record letto da STORES-IN
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700*----------------------------------------------------------------
001800* 03/18/91 RAL  CR8842  PRIMA EMISSIONE                           CR8842  
001900* 05/07/91 RAL  CR8867  AGGIUNTO CONTROLLO CAPIENZA TABELLA       CR8867  
002000* 05/07/91 RAL  CR8867  (MASSIMO 2000 NEGOZI PER JOB)             CR8867  
002100* 09/30/93 MFE  CR9280  GENERAZIONE STORE-ID SEGNAPOSTO SE IL     CR9280  
002200* 09/30/93 MFE  CR9280  RECORD IN INGRESSO ARRIVA SENZA ID        CR9280  
002300* 09/30/93 MFE  CR9280  (CASO TIPICO DEL FILE DI SEED ESTERNO,    CR9280  
002400* 09/30/93 MFE  CR9280  NAME/LAT/LNG SENZA CHIAVE)                CR9280  
002500* 12/03/98 GRU  Y2K01   NESSUN CAMPO DATA IN QUESTO PROGRAMMA -   Y2K01   
002600* 12/03/98 GRU  Y2K01   NULLA DA VERIFICARE PER Y2K               Y2K01   
002700* 02/14/00 GRU  CR9877  RESPINTO STORE-ID CON CARATTERI NON       CR9877  
002800* 02/14/00 GRU  CR9877  AMMESSI (SEGNALATO DA ANAGRAFICA NEGOZI   CR9877  
002900* 02/14/00 GRU  CR9877  CON CHIAVE CORROTTA DAL SISTEMA A MONTE)  CR9877  
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     CLASS STORE-ID-VALID   IS 'A' THRU 'Z', '0' THRU '9', '-',
003800                               SPACE.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200**
004300 DATA DIVISION.
004400**
004500 FILE SECTION.
004600**
004700 WORKING-STORAGE SECTION.
004800*
004900 01 WK-LITERALS.
005000   03 CC-MAX-STORE-COUNT      PIC 9(5) COMP VALUE 2000.
005100   03 CC-PLACEHOLDER-PREFIX   PIC X(8)  VALUE 'CTR-SEED'.
005200*
005300 01 WK-ID-BUILD-AREA.
005400   03 WI-SEQ-DISPLAY          PIC 9(9)      VALUE ZERO.
005500   03 FILLER REDEFINES WI-SEQ-DISPLAY.
005600     05 WI-SEQ-DISPLAY-X      PIC X(09).
005700   03 WI-BUILT-ID             PIC X(36)     VALUE SPACE.
005800   03 FILLER REDEFINES WI-BUILT-ID.
005900     05 WI-BUILT-ID-PREFIX     PIC X(09).
006000     05 WI-BUILT-ID-REMAINDER  PIC X(27).
006100   03 FILLER                 PIC X(04).
006200**
006400 LINKAGE SECTION.
006500 COPY CTCSTOR REPLACING CTR-STORE-REC BY LK-STORE-REC.
006600 COPY CTCSTBL REPLACING CTR-STORE-TABLE-AREA BY
006700                         LK-STORE-TABLE-AREA.
006800 COPY CTCRSLT.
006900**
007000 PROCEDURE DIVISION USING LK-STORE-REC
007100                          LK-STORE-TABLE-AREA
007200                          CTR-CALL-RESULT.
007300*
007400 BEGIN.
007500     MOVE ZERO                        TO CR-RESULT-CODE.
007600
007700     IF STR-STORE-ID IS NOT STORE-ID-VALID
007800        PERFORM RAISE-INVALID-STORE-ID-ERROR
007900     ELSE
008000        IF STR-TBL-TOTAL NOT LESS CC-MAX-STORE-COUNT
008100           PERFORM RAISE-TABLE-FULL-ERROR
008200        ELSE
008300           PERFORM 1000-APPEND-STORE-ENTRY
008400        END-IF
008500     END-IF.
008600
008700     GOBACK.
008800
008900*
009000* **++ accoda il negozio in fondo alla tabella (ordine di
009100* **++ caricamento, nessuna chiave richiesta per la scansione)
009200 1000-APPEND-STORE-ENTRY.
009300     ADD 1                            TO STR-TBL-TOTAL.
009400
009500     IF STR-STORE-ID EQUAL SPACE
009600        PERFORM 1100-BUILD-PLACEHOLDER-ID
009700        MOVE WI-BUILT-ID              TO
009800             STR-TBL-STORE-ID (STR-TBL-TOTAL)
009900     ELSE
010000        MOVE STR-STORE-ID             TO
010100             STR-TBL-STORE-ID (STR-TBL-TOTAL)
010200     END-IF.
010300
010400     MOVE STR-STORE-NAME              TO
010500          STR-TBL-STORE-NAME (STR-TBL-TOTAL).
010600     MOVE STR-STORE-LATITUDE          TO
010700          STR-TBL-LATITUDE (STR-TBL-TOTAL).
010800     MOVE STR-STORE-LONGITUDE         TO
010900          STR-TBL-LONGITUDE (STR-TBL-TOTAL).
011000     MOVE +100                        TO
011100          STR-TBL-RADIUS-M (STR-TBL-TOTAL).
011200
011300*
011400* **++ genera un ID segnaposto quando il file di seed non ne
011500* **++ porta uno (CR9280) - il file NAME/LAT/LNG del sistema
011600* **++ originale non trasporta una chiave
011700 1100-BUILD-PLACEHOLDER-ID.
011800     MOVE STR-TBL-TOTAL                TO WI-SEQ-DISPLAY.
011900     STRING CC-PLACEHOLDER-PREFIX      DELIMITED BY SIZE
012000            '-'                        DELIMITED BY SIZE
012100            WI-SEQ-DISPLAY-X           DELIMITED BY SIZE
012200       INTO WI-BUILT-ID.
012300
012400*
012500* --- ERRORI RUNTIME ---
012600* **++ store-id con caratteri non ammessi (CR9877) - la
012700* **++ generazione segnaposto (CR9280) resta valida solo per
012800* **++ campo interamente a blank
012900 RAISE-INVALID-STORE-ID-ERROR.
013000     MOVE 41                           TO CR-RESULT-CODE.
013100     MOVE 'STR-STORE-ID CONTAINS INVALID CHARACTERS'
013200                                        TO CR-DESCRIPTION.
013300     MOVE STR-STORE-ID                 TO CR-POSITION.
013400
013500     GOBACK.
013600
013700*
013800 RAISE-TABLE-FULL-ERROR.
013900     MOVE 40                           TO CR-RESULT-CODE.
014000     MOVE 'STORE TABLE AT CAPACITY - CC-MAX-STORE-COUNT'
014100                                        TO CR-DESCRIPTION.
014200     MOVE STR-STORE-ID                 TO CR-POSITION.
014300
014400     GOBACK.
