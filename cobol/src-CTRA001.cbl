CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CTRA001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  SEZ. ELABORAZIONE DATI - AREA LOGISTICA.
000600 DATE-WRITTEN.  04/09/1991.
000700 DATE-COMPILED. 04/09/1991.
000800 SECURITY.      INTERNAL USE ONLY - VEDERE MANUALE OPERATIVO
000900-    CTRJ01.
001000*----------------------------------------------------------------
001100* CTRA001
001200* **++ manutenzione log ingressi negozio del corriere in corso -
001300* **++ verifica il cooldown fra ingressi successivi allo stesso
001400* **++ negozio e appende il nuovo ingresso quando non soppresso
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700*----------------------------------------------------------------
001800* 04/09/91 RAL  CR8855  PRIMA EMISSIONE                           CR8855  
001900* 04/16/91 RAL  CR8860  IL CONFRONTO ORARIO E' VALIDO SOLO SE LE  CR8860  
002000* 04/16/91 RAL  CR8860  DUE DATE COINCIDONO - SE IL PING CADE SU  CR8860  
002100* 04/16/91 RAL  CR8860  UNA DATA DIVERSA IL COOLDOWN NON SI       CR8860  
002200* 04/16/91 RAL  CR8860  APPLICA (CASO RARO, PING A CAVALLO DI     CR8860  
002300* 04/16/91 RAL  CR8860  MEZZANOTTE)                               CR8860  
002400* 09/30/93 MFE  CR9280  AGGIUNTO CONTROLLO CAPIENZA TABELLA LOG   CR9280  
002500* 09/30/93 MFE  CR9280  (MASSIMO 500 INGRESSI PER CORRIERE)       CR9280  
002600* 12/03/98 GRU  Y2K01   VERIFICATA GESTIONE ANNO A 8 CIFRE SU     Y2K01   
002700* 12/03/98 GRU  Y2K01   TIMESTAMP RICEVUTI DAL CHIAMANTE - OK     Y2K01   
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500* class per validazione switch tipo richiesta
003600     CLASS REQUEST-SW-VALID IS 'C', 'A'.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000**
004100 DATA DIVISION.
004200**
004300 FILE SECTION.
004400**
004500 WORKING-STORAGE SECTION.
004600*
004700 01 WK-LITERALS.
004800   03 CC-MAX-LOG-ENTRIES       PIC 9(5) COMP VALUE 500.
004900*
005000 01 WK-ELAPSED-CALC-AREA.
005100   03 WK-SAME-DAY-SW           PIC X(1)      VALUE 'N'.
005200     88 WK-SAME-DAY                       VALUE 'Y'.
005300     88 WK-DIFFERENT-DAY                  VALUE 'N'.
005400   03 WK-NEW-HH                PIC 9(2)      VALUE ZERO.
005500   03 WK-NEW-MM                PIC 9(2)      VALUE ZERO.
005600   03 WK-NEW-SS                PIC 9(2)      VALUE ZERO.
005700   03 WK-OLD-HH                PIC 9(2)      VALUE ZERO.
005800   03 WK-OLD-MM                PIC 9(2)      VALUE ZERO.
005900   03 WK-OLD-SS                PIC 9(2)      VALUE ZERO.
006000   03 WK-NEW-TOTAL-SECONDS     PIC S9(7)     COMP VALUE ZERO.
006100   03 FILLER REDEFINES WK-NEW-TOTAL-SECONDS.
006200     05 WK-NEW-TOTAL-SECONDS-X  PIC X(04).
006300   03 WK-OLD-TOTAL-SECONDS     PIC S9(7)     COMP VALUE ZERO.
006400   03 FILLER REDEFINES WK-OLD-TOTAL-SECONDS.
006500     05 WK-OLD-TOTAL-SECONDS-X  PIC X(04).
006600   03 WK-ELAPSED-SECONDS       PIC S9(7)     COMP VALUE ZERO.
006700   03 FILLER REDEFINES WK-ELAPSED-SECONDS.
006800     05 WK-ELAPSED-SECONDS-X    PIC X(04).
006900**
007100 LINKAGE SECTION.
007200 COPY CTCALGI REPLACING CTR-ENTR-LOG-IN BY LK-ENTR-LOG-IN.
007300 COPY CTCALGO REPLACING CTR-ENTR-LOG-OUT BY LK-ENTR-LOG-OUT.
007400 COPY CTCENT.
007500 COPY CTCRSLT.
007600**
007700 PROCEDURE DIVISION USING LK-ENTR-LOG-IN
007800                          LK-ENTR-LOG-OUT
007900                          CTR-ENTRANCE-LOG-AREA
008000                          CTR-CALL-RESULT.
008100*
008200 BEGIN.
008300     MOVE ZERO                        TO CR-RESULT-CODE.
008400     SET AL-ENTRANCE-NOT-SUPPRESSED   TO TRUE.
008500
008600     EVALUATE TRUE
008700        WHEN AL-REQUEST-SW IS REQUEST-SW-VALID
008800           CONTINUE
008900        WHEN OTHER
009000           PERFORM RAISE-INVALID-REQUEST-SWITCH
009100     END-EVALUATE.
009200
009300     EVALUATE TRUE
009400        WHEN AL-REQUEST-CHECK-COOLDOWN
009500           PERFORM 1000-CHECK-COOLDOWN THRU 1000-EXIT
009600        WHEN AL-REQUEST-APPEND-ENTRY
009700           PERFORM 2000-APPEND-ENTRY THRU 2000-EXIT
009800     END-EVALUATE.
009900
010000     GOBACK.
010100
010200*
010300* **++ ricerca ingressi precedenti sullo stesso negozio nel log
010400* **++ del corriere in corso - basta un ingresso entro il
010500* **++ cooldown per sopprimere il nuovo ingresso
010600 1000-CHECK-COOLDOWN.
010700     PERFORM 1100-CHECK-ONE-LOG-ENTRY THRU 1100-EXIT
010800        VARYING ENT-LOG-IDX FROM 1 BY 1
010900        UNTIL ENT-LOG-IDX > ENT-LOG-TOTAL
011000           OR AL-ENTRANCE-SUPPRESSED.
011100
011200 1000-EXIT.
011300     EXIT.
011400
011500*
011600 1100-CHECK-ONE-LOG-ENTRY.
011700     IF ENT-LOG-STORE-ID (ENT-LOG-IDX) EQUAL AL-STORE-ID
011800        PERFORM 1200-COMPUTE-ELAPSED-SECONDS THRU 1200-EXIT
011900        IF WK-SAME-DAY
012000           AND WK-ELAPSED-SECONDS < AL-COOLDOWN-SECONDS
012100           SET AL-ENTRANCE-SUPPRESSED  TO TRUE
012200        END-IF
012300     END-IF.
012400
012500 1100-EXIT.
012600     EXIT.
012700
012800*
012900* **++ scarto in secondi fra il ping corrente e l'ingresso gia'
013000* **++ loggato - valido solo se le due date coincidono (CR8860)
013100 1200-COMPUTE-ELAPSED-SECONDS.
013200     IF AL-EVENT-TS-DATE EQUAL ENT-LOG-TS-DATE (ENT-LOG-IDX)
013300        SET WK-SAME-DAY               TO TRUE
013400     ELSE
013500        SET WK-DIFFERENT-DAY          TO TRUE
013600        GO TO 1200-EXIT
013700     END-IF.
013800
013900     MOVE AL-EVENT-TS-TIME (1:2)      TO WK-NEW-HH.
014000     MOVE AL-EVENT-TS-TIME (3:2)      TO WK-NEW-MM.
014100     MOVE AL-EVENT-TS-TIME (5:2)      TO WK-NEW-SS.
014200
014300     MOVE ENT-LOG-TS-TIME (ENT-LOG-IDX) (1:2) TO WK-OLD-HH.
014400     MOVE ENT-LOG-TS-TIME (ENT-LOG-IDX) (3:2) TO WK-OLD-MM.
014500     MOVE ENT-LOG-TS-TIME (ENT-LOG-IDX) (5:2) TO WK-OLD-SS.
014600
014700     COMPUTE WK-NEW-TOTAL-SECONDS =
014800             (WK-NEW-HH * 3600) + (WK-NEW-MM * 60) + WK-NEW-SS.
014900     COMPUTE WK-OLD-TOTAL-SECONDS =
015000             (WK-OLD-HH * 3600) + (WK-OLD-MM * 60) + WK-OLD-SS.
015100
015200     COMPUTE WK-ELAPSED-SECONDS =
015300             WK-NEW-TOTAL-SECONDS - WK-OLD-TOTAL-SECONDS.
015400
015500 1200-EXIT.
015600     EXIT.
015700
015800*
015900* **++ accoda il nuovo ingresso in fondo al log del corriere in
016000* **++ corso - CR9280: massimo 500 ingressi
016100 2000-APPEND-ENTRY.
016200     IF ENT-LOG-TOTAL NOT LESS CC-MAX-LOG-ENTRIES
016300        PERFORM RAISE-LOG-TABLE-FULL
016400     ELSE
016500        ADD 1                          TO ENT-LOG-TOTAL
016600        MOVE AL-STORE-ID               TO
016700             ENT-LOG-STORE-ID (ENT-LOG-TOTAL)
016800        MOVE AL-EVENT-TS-DATE          TO
016900             ENT-LOG-TS-DATE (ENT-LOG-TOTAL)
017000        MOVE AL-EVENT-TS-TIME          TO
017100             ENT-LOG-TS-TIME (ENT-LOG-TOTAL)
017200     END-IF.
017300
017400 2000-EXIT.
017500     EXIT.
017600
017700*
017800* --- ERRORI DI INPUT/RUNTIME ---
017900 RAISE-INVALID-REQUEST-SWITCH.
018000     MOVE 60                          TO CR-RESULT-CODE.
018100     MOVE 'AL-REQUEST-SW NOT C/A'      TO CR-DESCRIPTION.
018200     MOVE AL-REQUEST-SW                TO CR-POSITION.
018300
018400     GOBACK.
018500
018600*
018700 RAISE-LOG-TABLE-FULL.
018800     MOVE 61                          TO CR-RESULT-CODE.
018900     MOVE 'ENTRANCE LOG AT CAPACITY - CC-MAX-LOG-ENTRIES'
019000                                       TO CR-DESCRIPTION.
019100     MOVE AL-STORE-ID                  TO CR-POSITION.
019200
019300     GOBACK.
