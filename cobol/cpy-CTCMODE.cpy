000100* **++ AREA PER SELEZIONE COMPORTAMENTO PING (PRIMO/SEGMENTO)
000200 01 CTR-PING-MODE-AREA.
000300   03 PING-MODE-SWITCH        PIC X(8)      VALUE SPACE.
000400   03 FILLER REDEFINES PING-MODE-SWITCH.
000500     05 FILLER                PIC X(3).
000600     05 PING-MODE-BEHAVIOR    PIC X(1).
000700       88 FIRST-PING-FOR-COURIER          VALUE 'F'.
000800       88 SEGMENT-PING-FOR-COURIER        VALUE 'S'.
000900     05 FILLER                PIC X(4).
