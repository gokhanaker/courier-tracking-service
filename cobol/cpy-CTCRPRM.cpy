000100* **++ CTRENTPRM RADIUS OVERRIDE PARAMETER TABLE
000200* **++ one slot per store whose entrance radius differs from
000300* **++ the compiled-in default (100 meters)
000400 01 CTR-RADIUS-OVERRIDE-AREA.
000500   03 RO-OVERRIDE-TOTAL       PIC 9(5) COMP VALUE ZERO.
000600   03 RO-OVERRIDE-TB.
000700     05 RO-OVERRIDE-EL OCCURS 0 TO 00050 TIMES
000800                        DEPENDING ON RO-OVERRIDE-TOTAL
000900                        INDEXED BY RO-IDX.
001000       10 RO-STORE-ID          PIC X(36).
001100       10 FILLER               PIC X(1).
001200       10 RO-RADIUS-METERS     PIC S9(5) COMP-3.
001300       10 FILLER REDEFINES RO-RADIUS-METERS.
001400         15 RO-RADIUS-DEDICATED PIC X(03).
001500       10 FILLER               PIC X(12).
