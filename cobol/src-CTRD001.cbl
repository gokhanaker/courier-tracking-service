CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CTRD001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  SEZ. ELABORAZIONE DATI - AREA LOGISTICA.
000600 DATE-WRITTEN.  03/12/1991.
000700 DATE-COMPILED. 03/12/1991.
000800 SECURITY.      INTERNAL USE ONLY - VEDERE MANUALE OPERATIVO
000900-    CTRJ01.
001000*----------------------------------------------------------------
001100* CTRD001
001200* **++ calcolo distanza segmento e totale percorso corriere
001300* **++ (job batch CTRJ01 - tracciamento posizioni corrieri)
001400*----------------------------------------------------------------
001500* C H A N G E   L O G
001600*----------------------------------------------------------------
001700* 03/12/91 RAL  CR8842  PRIMA EMISSIONE - FORMULA PIANA SU GRADI  CR8842  
001800* 03/12/91 RAL  CR8842  (LAT*111000, LON*85000) PER AREA 40N      CR8842  
001900* 04/02/91 RAL  CR8842  AGGIUNTA RADICE QUADRATA PER NEWTON-      CR8842  
002000* 04/02/91 RAL  CR8842  RAPHSON, NESSUNA FUNZIONE INTRINSECA      CR8842  
002100* 06/18/91 RAL  CR8901  CORRETTO CAMPO WS-SUM-OF-SQUARES TROPPO   CR8901  
002200* 06/18/91 RAL  CR8901  STRETTO PER SALTI GPS SUPERIORI A 50 KM   CR8901  
002300* 11/04/92 MFE  CR9137  ARROTONDAMENTO SOLO IN SCRITTURA SU       CR9137  
002400* 11/04/92 MFE  CR9137  CDS-TOTAL-DISTANCE-KM, MAI PRIMA          CR9137  
002500* 02/09/94 MFE  CR9350  IL CHIAMANTE PASSA IL TOTALE CORRENTE,    CR9350  
002600* 02/09/94 MFE  CR9350  QUESTO PROGRAMMA NON MANTIENE STATO       CR9350  
002700* 07/21/96 GRU  CR9704  NESSUN SEGMENTO SE NON ESISTE PUNTO       CR9704  
002800* 07/21/96 GRU  CR9704  PRECEDENTE (PRIMO PING DEL CORRIERE)      CR9704  
002900* 12/03/98 GRU  Y2K01   VERIFICATA GESTIONE ANNO A 8 CIFRE SU     Y2K01   
003000* 12/03/98 GRU  Y2K01   TIMESTAMP RICEVUTI DAL CHIAMANTE - OK     Y2K01   
003100* 08/30/01 PBI  CR0163  RIVISTA TOLLERANZA ITERAZIONI NEWTON A    CR0163  
003200* 08/30/01 PBI  CR0163  20 PASSI FISSI, NESSUNA CONDIZIONE DI     CR0163  
003300* 08/30/01 PBI  CR0163  USCITA ANTICIPATA (RICHIESTA AUDIT)       CR0163  
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-370.
003900 OBJECT-COMPUTER.    IBM-370.
004000 SPECIAL-NAMES.
004100* class per validazione switch punto precedente
004200     CLASS PRIOR-PT-SW-VALID IS 'Y', 'N'.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600**
004700 DATA DIVISION.
004800**
004900 FILE SECTION.
005000**
005100 WORKING-STORAGE SECTION.
005200*
005300 01 WK-LITERALS.
005400   03 CC-METERS-PER-DEG-LAT   PIC 9(6)V9(1) COMP-3
005500                               VALUE 111000.0.
005600   03 CC-METERS-PER-DEG-LON   PIC 9(5)V9(1) COMP-3
005700                               VALUE 85000.0.
005800   03 CC-METERS-PER-KM        PIC 9(4)      VALUE 1000.
005900   03 CC-SQRT-FIXED-PASSES    PIC 9(2)      VALUE 20.
006000*
006100 01 WK-SEGMENT-WORK-AREA.
006200   03 WS-DELTA-LAT             PIC S9(3)V9(7) COMP-3.
006300   03 FILLER REDEFINES WS-DELTA-LAT.
006400     05 WS-DELTA-LAT-X          PIC X(06).
006500   03 WS-DELTA-LON             PIC S9(3)V9(7) COMP-3.
006600   03 WS-LAT-METERS            PIC S9(9)V9(7) COMP-3.
006700   03 WS-LON-METERS            PIC S9(9)V9(7) COMP-3.
006800   03 WS-LAT-METERS-SQ         PIC S9(18)V9(4) COMP-3.
006900   03 WS-LON-METERS-SQ         PIC S9(18)V9(4) COMP-3.
007000   03 WS-SUM-OF-SQUARES        PIC S9(18)V9(4) COMP-3.
007100   03 FILLER REDEFINES WS-SUM-OF-SQUARES.
007200     05 WS-SUM-OF-SQUARES-X     PIC X(12).
007300   03 FILLER                   PIC X(04).
007400*
007500 01 WK-SQUARE-ROOT-AREA.
007600   03 WS-SQRT-ARGUMENT         PIC S9(18)V9(4) COMP-3.
007700   03 WS-SQRT-ESTIMATE         PIC S9(18)V9(4) COMP-3.
007800   03 FILLER REDEFINES WS-SQRT-ESTIMATE.
007900     05 WS-SQRT-ESTIMATE-X      PIC X(12).
008000   03 WS-SQRT-QUOTIENT         PIC S9(18)V9(4) COMP-3.
008100   03 WS-SQRT-PASS-CTR         PIC 9(2)      COMP VALUE ZERO.
008200   03 FILLER                   PIC X(04).
008300*
008400 COPY CTCDPRI.
008500*
008600 COPY CTCDPRO.
008700**
008900 LINKAGE SECTION.
009000 COPY CTCDPRI REPLACING CTR-DIST-CALC-IN BY LK-DIST-CALC-IN.
009100 COPY CTCDPRO REPLACING CTR-DIST-CALC-OUT BY LK-DIST-CALC-OUT.
009200 COPY CTCRSLT.
009300**
009400 PROCEDURE DIVISION USING LK-DIST-CALC-IN
009500                          LK-DIST-CALC-OUT
009600                          CTR-CALL-RESULT.
009700*
009800 BEGIN.
009900     MOVE ZERO                       TO CR-RESULT-CODE.
010000     MOVE ZERO                       TO DC-SEGMENT-METERS
010100                                         DC-SEGMENT-KM.
010200
010300     EVALUATE TRUE
010400        WHEN DC-PRIOR-POINT-SW IS PRIOR-PT-SW-VALID
010500           CONTINUE
010600        WHEN OTHER
010700           PERFORM RAISE-INVALID-MODE-SWITCH
010800     END-EVALUATE.
010900
011000* nessun segmento se e' il primo ping del corriere
011100     IF DC-PRIOR-POINT-NONE
011200        PERFORM 1000-NO-PRIOR-POINT
011300     ELSE
011400        PERFORM 2000-COMPUTE-SEGMENT-DISTANCE
011500        PERFORM 3000-ADD-SEGMENT-TO-TOTAL
011600     END-IF.
011700
011800     PERFORM 4000-ROUND-FINAL-TOTAL.
011900
012000     GOBACK.
012100
012200*
012300* **++ primo ping del corriere: il totale resta quello passato
012400* **++ dal chiamante (zero se e' il primissimo record)
012500 1000-NO-PRIOR-POINT.
012600     CONTINUE.
012700
012800*
012900* **++ formula piana su gradi (non geodetica, non Haversine)
013000* **++ costanti calibrate per area ~40 N - vedi CR8842
013100 2000-COMPUTE-SEGMENT-DISTANCE.
013200     COMPUTE WS-DELTA-LAT =
013300             DC-NEW-LATITUDE - DC-PRIOR-LATITUDE.
013400     COMPUTE WS-DELTA-LON =
013500             DC-NEW-LONGITUDE - DC-PRIOR-LONGITUDE.
013600
013700     COMPUTE WS-LAT-METERS =
013800             WS-DELTA-LAT * CC-METERS-PER-DEG-LAT.
013900     COMPUTE WS-LON-METERS =
014000             WS-DELTA-LON * CC-METERS-PER-DEG-LON.
014100
014200     COMPUTE WS-LAT-METERS-SQ = WS-LAT-METERS * WS-LAT-METERS.
014300     COMPUTE WS-LON-METERS-SQ = WS-LON-METERS * WS-LON-METERS.
014400
014500     COMPUTE WS-SUM-OF-SQUARES =
014600             WS-LAT-METERS-SQ + WS-LON-METERS-SQ.
014700
014800     MOVE WS-SUM-OF-SQUARES           TO WS-SQRT-ARGUMENT.
014900     PERFORM 9000-COMPUTE-SQUARE-ROOT THRU 9000-EXIT.
015000     MOVE WS-SQRT-ESTIMATE             TO DC-SEGMENT-METERS.
015100
015200* nessun arrotondamento qui - vedi CR9137
015300     COMPUTE DC-SEGMENT-KM =
015400             DC-SEGMENT-METERS / CC-METERS-PER-KM.
015500
015600*
015700* **++ accumulo additivo semplice, nessun tetto e nessuna
015800* **++ distinzione fra salto GPS anomalo e tragitto normale
015900 3000-ADD-SEGMENT-TO-TOTAL.
016000     ADD DC-SEGMENT-KM                TO DC-RUNNING-TOTAL-KM.
016100
016200*
016300* **++ arrotondato solo qui, all'atto della scrittura - CR9137
016400 4000-ROUND-FINAL-TOTAL.
016500     COMPUTE DC-FINAL-TOTAL-KM ROUNDED = DC-RUNNING-TOTAL-KM.
016600
016700*
016800* **++ radice quadrata per approssimazioni successive di
016900* **++ Newton-Raphson - nessuna FUNCTION intrinseca disponibile
017000* **++ su questo compilatore - CR0163: sempre 20 passi fissi
017100 9000-COMPUTE-SQUARE-ROOT.
017200     IF WS-SQRT-ARGUMENT EQUAL ZERO
017300        MOVE ZERO                     TO WS-SQRT-ESTIMATE
017400        GO TO 9000-EXIT
017500     END-IF.
017600
017700     MOVE WS-SQRT-ARGUMENT             TO WS-SQRT-ESTIMATE.
017800     MOVE ZERO                         TO WS-SQRT-PASS-CTR.
017900
018000     PERFORM 9100-NEWTON-PASS THRU 9100-EXIT
018100        VARYING WS-SQRT-PASS-CTR FROM 1 BY 1
018200        UNTIL WS-SQRT-PASS-CTR > CC-SQRT-FIXED-PASSES.
018300
018400 9000-EXIT.
018500     EXIT.
018600
018700*
018800* **++ un passo di approssimazione Newton-Raphson
018900 9100-NEWTON-PASS.
019000     COMPUTE WS-SQRT-QUOTIENT =
019100             WS-SQRT-ARGUMENT / WS-SQRT-ESTIMATE.
019200     COMPUTE WS-SQRT-ESTIMATE =
019300             (WS-SQRT-ESTIMATE + WS-SQRT-QUOTIENT) / 2.
019400
019500 9100-EXIT.
019600     EXIT.
019700
019800*
019900* --- ERRORI DI INPUT ---
020000 RAISE-INVALID-MODE-SWITCH.
020100     MOVE 30                           TO CR-RESULT-CODE.
020200     MOVE 'DC-PRIOR-POINT-SW NOT Y/N'   TO CR-DESCRIPTION.
020300     MOVE DC-PRIOR-POINT-SW             TO CR-POSITION.
020400
020500     GOBACK.
