CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CTRE001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  SEZ. ELABORAZIONE DATI - AREA LOGISTICA.
000600 DATE-WRITTEN.  04/09/1991.
000700 DATE-COMPILED. 04/09/1991.
000800 SECURITY.      INTERNAL USE ONLY - VEDERE MANUALE OPERATIVO
000900-    CTRJ01.
001000*----------------------------------------------------------------
001100* CTRE001
001200* **++ rilevazione ingresso corriere in area negozio: scandisce
001300* **++ la tabella negozi in ordine di caricamento e si ferma al
001400* **++ primo negozio entro il raggio, poi verifica il cooldown
001500* **++ tramite CTRA001 prima di segnalare l'ingresso
001600*----------------------------------------------------------------
001700* C H A N G E   L O G
001800*----------------------------------------------------------------
001900* 04/09/91 RAL  CR8855  PRIMA EMISSIONE                           CR8855  
002000* 04/09/91 RAL  CR8855  RIUSO SCHEMA APPLY-FORMAT-OVERRIDE DI     CR8855  
002100* 04/09/91 RAL  CR8855  X60I001 PER LA TABELLA RAGGIO DEDICATO    CR8855  
002200* 04/16/91 RAL  CR8859  CALCOLO DISTANZA NEGOZIO-PING TRAMITE     CR8859  
002300* 04/16/91 RAL  CR8859  CALL A CTRD001 (STESSA FORMULA PIANA      CR8859  
002400* 04/16/91 RAL  CR8859  DEL CALCOLO PERCORSO CORRIERE)            CR8859  
002500* 05/21/93 MFE  CR9260  CI SI FERMA AL PRIMO NEGOZIO ENTRO IL     CR9260  
002600* 05/21/93 MFE  CR9260  RAGGIO - NESSUN CONFRONTO CON GLI ALTRI   CR9260  
002700* 05/21/93 MFE  CR9260  NEGOZI ANCHE SE PIU' VICINI               CR9260  
002800* 09/14/95 MFE  CR9540  LA TABELLA RAGGIO DEDICATO E' ANCORA      CR9540  
002900* 09/14/95 MFE  CR9540  VUOTA IN QUESTA RELEASE - PREVISTA        CR9540  
003000* 09/14/95 MFE  CR9540  MANUTENZIONE DA CARD JCL IN UN PASSO      CR9540  
003100* 09/14/95 MFE  CR9540  FUTURO, LA STRUTTURA E' GIA' PRONTA       CR9540  
003200* 12/03/98 GRU  Y2K01   VERIFICATA GESTIONE ANNO A 8 CIFRE SU     Y2K01   
003300* 12/03/98 GRU  Y2K01   TIMESTAMP RICEVUTI DAL CHIAMANTE - OK     Y2K01   
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-370.
003900 OBJECT-COMPUTER.    IBM-370.
004000 SPECIAL-NAMES.
004100* class per validazione switch corriere nuovo/stesso gruppo
004200     CLASS NEW-COURIER-SW-VALID IS 'Y', 'N'.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600**
004700 DATA DIVISION.
004800**
004900 FILE SECTION.
005000**
005100 WORKING-STORAGE SECTION.
005200*
005300 01 WK-LITERALS.
005400   03 CC-DISTANCE-CALC        PIC X(08)     VALUE 'CTRD001'.
005500   03 CC-ENTRANCE-LOG-MAINT   PIC X(08)     VALUE 'CTRA001'.
005600*
005700 01 WK-SCAN-SWITCHES.
005800   03 WK-MATCH-SW              PIC X(1)      VALUE 'N'.
005900     88 WK-MATCH-FOUND                    VALUE 'Y'.
006000     88 WK-MATCH-NOT-FOUND                VALUE 'N'.
006100*
006200 01 WK-SCAN-WORK-AREA.
006300   03 WK-DISTANCE-METERS       PIC S9(7)V9(7) COMP-3.
006400   03 FILLER REDEFINES WK-DISTANCE-METERS.
006500     05 WK-DISTANCE-METERS-X    PIC X(08).
006600   03 WK-EFFECTIVE-RADIUS-M    PIC S9(5) COMP-3.
006700   03 FILLER REDEFINES WK-EFFECTIVE-RADIUS-M.
006800     05 WK-EFFECTIVE-RADIUS-X   PIC X(03).
006900   03 WK-CO-IDX                PIC 9(2)      COMP VALUE ZERO.
007000
007100*
007200* **++ tabella raggio dedicato compilata - vedere CR9540, nessun
007300* **++ negozio in override in questa release (CO-TOTAL a zero,
007400* **++ la struttura resta pronta per un futuro carico da card)
007500 01 WK-COMPILED-OVERRIDE-AREA.
007600   03 CO-TOTAL                PIC 9(2)      COMP VALUE ZERO.
007700   03 CO-TABLE.
007800     05 CO-EL OCCURS 1 TIMES.
007900       10 CO-STORE-ID          PIC X(36)     VALUE SPACE.
008000       10 CO-RADIUS-METERS     PIC S9(5) COMP-3 VALUE ZERO.
008100
008200*
008300 COPY CTCDPRI.
008400*
008500 COPY CTCDPRO.
008600*
008700 COPY CTCRPRM.
008800*
008900 COPY CTCALGI.
009000*
009100 COPY CTCALGO.
009200**
009400 LINKAGE SECTION.
009500 COPY CTCEPRI REPLACING CTR-ENTR-CHECK-IN BY LK-ENTR-CHECK-IN.
009600 COPY CTCEPRO REPLACING CTR-ENTR-CHECK-OUT BY LK-ENTR-CHECK-OUT.
009700 COPY CTCENT REPLACING CTR-ENTRANCE-LOG-AREA BY
009800                        LK-ENTRANCE-LOG-AREA.
009900 COPY CTCSTBL REPLACING CTR-STORE-TABLE-AREA BY
010000                         LK-STORE-TABLE-AREA.
010100 COPY CTCRSLT.
010200**
010300 PROCEDURE DIVISION USING LK-ENTR-CHECK-IN
010400                          LK-ENTR-CHECK-OUT
010500                          LK-ENTRANCE-LOG-AREA
010600                          LK-STORE-TABLE-AREA
010700                          CTR-CALL-RESULT.
010800*
010900 BEGIN.
011000     MOVE ZERO                        TO CR-RESULT-CODE.
011100     SET EC-ENTRANCE-NOT-LOGGED       TO TRUE.
011200     MOVE SPACE                       TO EC-FOUND-STORE-ID
011300                                          EC-FOUND-STORE-NAME.
011400
011500     EVALUATE TRUE
011600        WHEN EC-NEW-COURIER-SW IS NEW-COURIER-SW-VALID
011700           CONTINUE
011800        WHEN OTHER
011900           PERFORM RAISE-INVALID-MODE-SWITCH
012000     END-EVALUATE.
012100
012200     PERFORM 1500-APPLY-RADIUS-OVERRIDE THRU 1500-EXIT.
012300
012400     SET WK-MATCH-NOT-FOUND           TO TRUE.
012500     PERFORM 3000-SCAN-STORE-TABLE THRU 3000-EXIT.
012600
012700     IF WK-MATCH-FOUND
012800        PERFORM 4000-CHECK-COOLDOWN THRU 4000-EXIT
012900     END-IF.
013000
013100     GOBACK.
013200
013300*
013400* **++ riporta la tabella raggio dedicato compilata (CO-EL)
013500* **++ sulla tabella di lavoro RO-OVERRIDE-EL - stesso schema
013600* **++ dello scan/inserimento di APPLY-FORMAT-OVERRIDE (X60I001)
013700 1500-APPLY-RADIUS-OVERRIDE.
013800     PERFORM 1550-MERGE-ONE-OVERRIDE THRU 1550-EXIT
013900        VARYING WK-CO-IDX FROM 1 BY 1
014000        UNTIL WK-CO-IDX > CO-TOTAL.
014100
014200 1500-EXIT.
014300     EXIT.
014400
014500*
014600 1550-MERGE-ONE-OVERRIDE.
014700     PERFORM 1560-SCAN-FOR-STORE-ID THRU 1560-EXIT
014800        VARYING RO-IDX FROM 1 BY 1
014900        UNTIL RO-IDX > RO-OVERRIDE-TOTAL
015000           OR RO-STORE-ID (RO-IDX) EQUAL CO-STORE-ID (WK-CO-IDX).
015100
015200* override non trovato, nuovo slot in fondo alla tabella
015300     IF RO-IDX > RO-OVERRIDE-TOTAL
015400        ADD 1                          TO RO-OVERRIDE-TOTAL
015500     END-IF.
015600
015700     MOVE CO-STORE-ID (WK-CO-IDX)      TO RO-STORE-ID (RO-IDX).
015800     MOVE CO-RADIUS-METERS (WK-CO-IDX) TO
015900          RO-RADIUS-METERS (RO-IDX).
016000
016100 1550-EXIT.
016200     EXIT.
016300
016400*
016500* **++ corpo vuoto - solo il test della VARYING conta, come in
016600* **++ APPLY-FORMAT-OVERRIDE di X60I001
016700 1560-SCAN-FOR-STORE-ID.
016800     CONTINUE.
016900
017000 1560-EXIT.
017100     EXIT.
017200
017300*
017400* **++ trova il primo negozio entro il proprio raggio - non si
017500* **++ confronta con negozi piu' vicini trovati dopo (CR9260)
017600 3000-SCAN-STORE-TABLE.
017700     PERFORM 3100-CHECK-ONE-STORE THRU 3100-EXIT
017800        VARYING STR-TBL-IDX FROM 1 BY 1
017900        UNTIL STR-TBL-IDX > STR-TBL-TOTAL
018000           OR WK-MATCH-FOUND.
018100
018200 3000-EXIT.
018300     EXIT.
018400
018500*
018600 3100-CHECK-ONE-STORE.
018700     PERFORM 1600-RESOLVE-STORE-RADIUS THRU 1600-EXIT.
018800     PERFORM 1700-COMPUTE-STORE-DISTANCE THRU 1700-EXIT.
018900
019000     IF WK-DISTANCE-METERS NOT GREATER WK-EFFECTIVE-RADIUS-M
019100        SET WK-MATCH-FOUND             TO TRUE
019200        MOVE STR-TBL-STORE-ID (STR-TBL-IDX)   TO
019300             EC-FOUND-STORE-ID
019400        MOVE STR-TBL-STORE-NAME (STR-TBL-IDX) TO
019500             EC-FOUND-STORE-NAME
019600     END-IF.
019700
019800 3100-EXIT.
019900     EXIT.
020000
020100*
020200* **++ raggio dedicato se presente in RO-OVERRIDE-EL, altrimenti
020300* **++ il raggio compilato nella tabella negozi (100 metri)
020400 1600-RESOLVE-STORE-RADIUS.
020500     MOVE STR-TBL-RADIUS-M (STR-TBL-IDX) TO WK-EFFECTIVE-RADIUS-M.
020600
020700     PERFORM 1560-SCAN-FOR-STORE-ID THRU 1560-EXIT
020800        VARYING RO-IDX FROM 1 BY 1
020900        UNTIL RO-IDX > RO-OVERRIDE-TOTAL
021000           OR RO-STORE-ID (RO-IDX) EQUAL
021100              STR-TBL-STORE-ID (STR-TBL-IDX).
021200
021300     IF RO-IDX NOT GREATER RO-OVERRIDE-TOTAL
021400        MOVE RO-RADIUS-METERS (RO-IDX)  TO WK-EFFECTIVE-RADIUS-M
021500     END-IF.
021600
021700 1600-EXIT.
021800     EXIT.
021900
022000*
022100* **++ distanza negozio-ping - stessa formula piana di CTRD001,
022200* **++ il negozio funge da punto precedente (CR8859)
022300 1700-COMPUTE-STORE-DISTANCE.
022400     MOVE SPACE                       TO DC-COURIER-ID.
022500     SET DC-PRIOR-POINT-EXISTS        TO TRUE.
022600     MOVE STR-TBL-LATITUDE (STR-TBL-IDX)  TO DC-PRIOR-LATITUDE.
022700     MOVE STR-TBL-LONGITUDE (STR-TBL-IDX) TO DC-PRIOR-LONGITUDE.
022800     MOVE EC-PING-LATITUDE            TO DC-NEW-LATITUDE.
022900     MOVE EC-PING-LONGITUDE           TO DC-NEW-LONGITUDE.
023000     MOVE ZERO                        TO DC-RUNNING-TOTAL-KM.
023100
023200     CALL CC-DISTANCE-CALC USING CTR-DIST-CALC-IN
023300                                 CTR-DIST-CALC-OUT
023400                                 CTR-CALL-RESULT
023500        ON EXCEPTION
023600           PERFORM RAISE-CALL-ERROR
023700        NOT ON EXCEPTION
023800           IF NOT CR-RESULT-OK
023900              PERFORM RAISE-DISTANCE-CALC-ERROR
024000           END-IF
024100     END-CALL.
024200
024300     MOVE DC-SEGMENT-METERS           TO WK-DISTANCE-METERS.
024400
024500 1700-EXIT.
024600     EXIT.
024700
024800*
024900* **++ verifica cooldown sul negozio trovato, appende il log
025000* **++ solo se l'ingresso non e' soppresso (CR8855)
025100 4000-CHECK-COOLDOWN.
025200     SET AL-REQUEST-CHECK-COOLDOWN    TO TRUE.
025300     MOVE EC-FOUND-STORE-ID           TO AL-STORE-ID.
025400     MOVE EC-PING-TS-DATE             TO AL-EVENT-TS-DATE.
025500     MOVE EC-PING-TS-TIME             TO AL-EVENT-TS-TIME.
025600     MOVE EC-COOLDOWN-SECONDS         TO AL-COOLDOWN-SECONDS.
025700
025800     CALL CC-ENTRANCE-LOG-MAINT USING CTR-ENTR-LOG-IN
025900                                      CTR-ENTR-LOG-OUT
026000                                      LK-ENTRANCE-LOG-AREA
026100                                      CTR-CALL-RESULT
026200        ON EXCEPTION
026300           PERFORM RAISE-CALL-ERROR
026400        NOT ON EXCEPTION
026500           IF NOT CR-RESULT-OK
026600              PERFORM RAISE-ENTRANCE-LOG-ERROR
026700           END-IF
026800     END-CALL.
026900
027000     IF AL-ENTRANCE-NOT-SUPPRESSED
027100        SET EC-ENTRANCE-LOGGED        TO TRUE
027200        PERFORM 4100-APPEND-LOG-ENTRY THRU 4100-EXIT
027300     END-IF.
027400
027500 4000-EXIT.
027600     EXIT.
027700
027800*
027900 4100-APPEND-LOG-ENTRY.
028000     SET AL-REQUEST-APPEND-ENTRY      TO TRUE.
028100
028200     CALL CC-ENTRANCE-LOG-MAINT USING CTR-ENTR-LOG-IN
028300                                      CTR-ENTR-LOG-OUT
028400                                      LK-ENTRANCE-LOG-AREA
028500                                      CTR-CALL-RESULT
028600        ON EXCEPTION
028700           PERFORM RAISE-CALL-ERROR
028800        NOT ON EXCEPTION
028900           IF NOT CR-RESULT-OK
029000              PERFORM RAISE-ENTRANCE-LOG-ERROR
029100           END-IF
029200     END-CALL.
029300
029400 4100-EXIT.
029500     EXIT.
029600
029700*
029800* --- ERRORI DI INPUT/RUNTIME ---
029900 RAISE-INVALID-MODE-SWITCH.
030000     MOVE 50                          TO CR-RESULT-CODE.
030100     MOVE 'EC-NEW-COURIER-SW NOT Y/N'  TO CR-DESCRIPTION.
030200     MOVE EC-NEW-COURIER-SW            TO CR-POSITION.
030300
030400     GOBACK.
030500
030600*
030700 RAISE-CALL-ERROR.
030800     MOVE 51                          TO CR-RESULT-CODE.
030900     MOVE 'CALL EXCEPTION SU SOTTOPROGRAMMA' TO CR-DESCRIPTION.
031000
031100     GOBACK.
031200
031300*
031400 RAISE-DISTANCE-CALC-ERROR.
031500     MOVE 52                          TO CR-RESULT-CODE.
031600     MOVE 'ERRORE DA CTRD001'          TO CR-DESCRIPTION.
031700
031800     GOBACK.
031900
032000*
032100 RAISE-ENTRANCE-LOG-ERROR.
032200     MOVE 53                          TO CR-RESULT-CODE.
032300     MOVE 'ERRORE DA CTRA001'          TO CR-DESCRIPTION.
032400
032500     GOBACK.
