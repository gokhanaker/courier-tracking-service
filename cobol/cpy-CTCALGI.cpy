000100* **++ Area input per manutenzione entrance-log (CTRA001)
000200 01 CTR-ENTR-LOG-IN.
000300   03 AL-REQUEST-SW           PIC X(1)      VALUE SPACE.
000400     88 AL-REQUEST-CHECK-COOLDOWN         VALUE 'C'.
000500     88 AL-REQUEST-APPEND-ENTRY           VALUE 'A'.
000600   03 AL-STORE-ID             PIC X(36)     VALUE SPACE.
000700   03 AL-EVENT-TIMESTAMP.
000800     05 AL-EVENT-TS-DATE      PIC 9(8).
000900     05 AL-EVENT-TS-TIME      PIC 9(6).
001000   03 AL-COOLDOWN-SECONDS     PIC S9(5) COMP-3 VALUE +60.
001100   03 FILLER                  PIC X(08)     VALUE SPACE.
