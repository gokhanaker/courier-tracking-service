CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CTRB001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  SEZ. ELABORAZIONE DATI - AREA LOGISTICA.
000600 DATE-WRITTEN.  03/25/1991.
000700 DATE-COMPILED. 03/25/1991.
000800 SECURITY.      INTERNAL USE ONLY - VEDERE MANUALE OPERATIVO
000900-    CTRJ01.
001000*----------------------------------------------------------------
001100* CTRB001 - PASSO PRINCIPALE JOB CTRJ01
001200* **++ tracciamento posizioni corrieri: carica anagrafica negozi,
001300* **++ legge il file posizioni (ordinato per corriere e ora),
001400* **++ calcola il percorso totale di ogni corriere e rileva gli
001500* **++ ingressi nei negozi, producendo COURIER-DISTANCE-OUT e
001600* **++ STORE-ENTRANCES-OUT
001700*----------------------------------------------------------------
001800* C H A N G E   L O G
001900*----------------------------------------------------------------
002000* 03/25/91 RAL  CR8842  PRIMA EMISSIONE                           CR8842  
002100* 04/02/91 RAL  CR8842  AGGIUNTO CALL A CTRD001 PER SEGMENTO      CR8842  
002200* 04/09/91 RAL  CR8855  AGGIUNTO CALL A CTRE001 PER RILEVAZIONE   CR8855  
002300* 04/09/91 RAL  CR8855  INGRESSI NEGOZIO                          CR8855  
002400* 07/12/91 RAL  CR8918  AGGIUNTO UPSI-0 PER SALTARE IL CARICO     CR8918  
002500* 07/12/91 RAL  CR8918  ANAGRAFICA SU RISTART DI JOB (NEGOZI      CR8918  
002600* 07/12/91 RAL  CR8918  GIA' RESIDENTI DA PASSO PRECEDENTE)       CR8918  
002700* 06/18/91 RAL  CR8901  ALLINEATO A CTRD001 - VEDERE QUEL CHANGE  CR8901  
002800* 06/18/91 RAL  CR8901  LOG PER SALTI GPS SUPERIORI A 50 KM       CR8901  
002900* 11/04/92 MFE  CR9137  IL TOTALE SCRITTO SU COURIER-DISTANCE-OUT CR9137  
003000* 11/04/92 MFE  CR9137  E' QUELLO ARROTONDATO RESTITUITO DA       CR9137  
003100* 11/04/92 MFE  CR9137  CTRD001 (DC-FINAL-TOTAL-KM)               CR9137  
003200* 02/09/94 MFE  CR9350  QUESTO PASSO MANTIENE IL TOTALE CORRENTE  CR9350  
003300* 02/09/94 MFE  CR9350  DEL CORRIERE - CTRD001 NON HA STATO       CR9350  
003400* 03/14/95 MFE  CR9502  IL FILE POSIZIONI DEVE ARRIVARE ORDINATO  CR9502  
003500* 03/14/95 MFE  CR9502  PER CORRIERE E ORA - NESSUN SORT QUI      CR9502  
003600* 07/21/96 GRU  CR9704  UN RECORD COURIER-DISTANCE-OUT ANCHE PER  CR9704  
003700* 07/21/96 GRU  CR9704  CORRIERE CON UN SOLO PING (TOTALE ZERO)   CR9704  
003800* 12/03/98 GRU  Y2K01   VERIFICATA LETTURA/SCRITTURA TIMESTAMP A  Y2K01   
003900* 12/03/98 GRU  Y2K01   8 CIFRE ANNO SU TUTTI GLI FD - OK         Y2K01   
004000* 08/30/01 PBI  CR0163  ALLINEATO A CTRD001 - VEDERE QUEL CHANGE  CR0163  
004100* 08/30/01 PBI  CR0163  LOG PER RADICE QUADRATA A PASSI FISSI     CR0163  
004200* 05/06/03 PBI  CR0271  AGGIUNTO CONTATORE INGRESSI RILEVATI SUL  CR0271  
004300* 05/06/03 PBI  CR0271  RECAP DI FINE JOB                         CR0271  
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100* upsi-0 on = negozi gia' residenti (ristart di job) - CR8918
005200     UPSI-0 ON STATUS IS SW-SKIP-STORE-LOAD
005300            OFF STATUS IS SW-LOAD-STORE-MASTER.
005400* class per verifica id corriere/negozio non a spazi
005500     CLASS ID-KEY-PRESENT IS 'A' THRU 'Z', 'a' THRU 'z',
005600                              '0' THRU '9', '-'.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT STORES-IN                 ASSIGN TO STORESIN
006100                                       FILE STATUS STRIN-FS.
006200     SELECT LOCATIONS-IN               ASSIGN TO LOCATNIN
006300                                       FILE STATUS LOCIN-FS.
006400     SELECT COURIER-DISTANCE-OUT       ASSIGN TO CDSTOUT
006500                                       FILE STATUS CDSOUT-FS.
006600     SELECT STORE-ENTRANCES-OUT        ASSIGN TO ENTROUT
006700                                       FILE STATUS ENTOUT-FS.
006800**
006900 DATA DIVISION.
007000*
007100 FILE SECTION.
007200 FD  STORES-IN                     RECORDING F.
007300 COPY CTCSTOR.
007400*
007500 FD  LOCATIONS-IN                  RECORDING F.
007600 COPY CTCLOC.
007700*
007800 FD  COURIER-DISTANCE-OUT          RECORDING F.
007900 COPY CTCDIST.
008000*
008100 FD  STORE-ENTRANCES-OUT           RECORDING F.
008200 COPY CTCENTR.
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01 WK-CALLED-PROGRAMS.
008700   03 CC-STORE-LOADER          PIC X(08) VALUE 'CTRL001'.
008800   03 CC-DISTANCE-CALC         PIC X(08) VALUE 'CTRD001'.
008900   03 CC-ENTRANCE-CHECK        PIC X(08) VALUE 'CTRE001'.
009000*
009100 01 WK-RUN-COUNTERS.
009200   03 WK-STORE-REC-CTR         PIC S9(7) COMP VALUE ZERO.
009300   03 WK-LOCATION-REC-CTR      PIC S9(7) COMP VALUE ZERO.
009400   03 WK-COURIER-REC-CTR       PIC S9(7) COMP VALUE ZERO.
009500   03 WK-ENTRANCE-REC-CTR      PIC S9(7) COMP VALUE ZERO.
009600*
009700 01 WK-CONTROL-BREAK-AREA.
009800   03 WK-PREVIOUS-COURIER-ID   PIC X(36)     VALUE SPACE.
009900   03 FILLER REDEFINES WK-PREVIOUS-COURIER-ID.
010000     05 WK-PREV-COURIER-ID-SHORT PIC X(08).
010100     05 FILLER                  PIC X(28).
010200   03 WK-FIRST-LOCATION-SW     PIC X(1)      VALUE 'Y'.
010300     88 WK-FIRST-LOCATION-OF-RUN         VALUE 'Y'.
010400     88 WK-NOT-FIRST-LOCATION-OF-RUN     VALUE 'N'.
010500   03 WK-HELD-PRIOR-POINT.
010600     05 WK-HELD-LATITUDE        PIC S9(3)V9(7) COMP-3.
010700     05 WK-HELD-LONGITUDE       PIC S9(3)V9(7) COMP-3.
010800   03 WK-HELD-LAST-TIMESTAMP.
010900     05 WK-HELD-TS-DATE         PIC 9(8).
011000     05 WK-HELD-TS-TIME         PIC 9(6).
011100*
011200 01 LS-FILE-STATUSES.
011300   03 STRIN-FS                 PIC XX.
011400     88 STRIN-OK                 VALUE '00'.
011500     88 STRIN-EOF                VALUE '10'.
011600   03 LOCIN-FS                 PIC XX.
011700     88 LOCIN-OK                 VALUE '00'.
011800     88 LOCIN-EOF                VALUE '10'.
011900   03 CDSOUT-FS                PIC XX.
012000     88 CDSOUT-OK                VALUE '00'.
012100   03 ENTOUT-FS                PIC XX.
012200     88 ENTOUT-OK                VALUE '00'.
012300*
012400 COPY CTCMODE.
012500*
012600 COPY CTCSTBL.
012700*
012800 COPY CTCENT.
012900*
013000 COPY CTCDPRI.
013100*
013200 COPY CTCDPRO.
013300*
013400 COPY CTCEPRI.
013500*
013600 COPY CTCEPRO.
013700*
013800 COPY CTCRSLT.
013900**
014100 PROCEDURE DIVISION.
014200*
014300 0000-MAIN.
014400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014500     PERFORM 2000-LOAD-STORE-MASTER THRU 2000-EXIT.
014600     PERFORM 3000-PROCESS-LOCATIONS THRU 3000-EXIT.
014700     PERFORM 4000-TERMINATE THRU 4000-EXIT.
014800
014900     GOBACK.
015000
015100*
015200 1000-INITIALIZE.
015300     MOVE ZERO                       TO STR-TBL-TOTAL
015400                                         ENT-LOG-TOTAL.
015500     MOVE SPACE                      TO WK-PREVIOUS-COURIER-ID.
015600     SET WK-FIRST-LOCATION-OF-RUN    TO TRUE.
015700
015800 1000-EXIT.
015900     EXIT.
016000
016100*
016200* **++ carico anagrafica negozi in memoria - un CALL a CTRL001
016300* **++ per ogni record STORES-IN, salvo ristart (UPSI-0) - CR8918
016400 2000-LOAD-STORE-MASTER.
016500     IF SW-SKIP-STORE-LOAD
016600        DISPLAY 'CTRB001 - UPSI-0 ON, ANAGRAFICA NEGOZI GIA'''
016700                ' RESIDENTE - CARICO SALTATO'
016800        GO TO 2000-EXIT
016900     END-IF.
017000
017100     OPEN INPUT STORES-IN.
017200
017300     IF NOT STRIN-OK
017400        DISPLAY 'STORES-IN OPEN ERROR - FS: ' STRIN-FS
017500        PERFORM RAISE-FILE-ERROR
017600     END-IF.
017700
017800     PERFORM 2100-READ-STORE THRU 2100-EXIT.
017900
018000     PERFORM 2200-LOAD-ONE-STORE THRU 2200-EXIT
018100        UNTIL STRIN-EOF.
018200
018300     CLOSE STORES-IN.
018400
018500 2000-EXIT.
018600     EXIT.
018700
018800*
018900 2100-READ-STORE.
019000     READ STORES-IN.
019100
019200     IF NOT STRIN-OK AND NOT STRIN-EOF
019300        DISPLAY 'STORES-IN READ ERROR - FS: ' STRIN-FS
019400        PERFORM RAISE-FILE-ERROR
019500     END-IF.
019600
019700 2100-EXIT.
019800     EXIT.
019900
020000*
020100 2200-LOAD-ONE-STORE.
020200     ADD 1                            TO WK-STORE-REC-CTR.
020300
020400     CALL CC-STORE-LOADER USING CTR-STORE-REC
020500                                CTR-STORE-TABLE-AREA
020600                                CTR-CALL-RESULT
020700        ON EXCEPTION
020800           PERFORM RAISE-CALL-ERROR
020900        NOT ON EXCEPTION
021000           IF NOT CR-RESULT-OK
021100              PERFORM RAISE-LOADER-ERROR
021200           END-IF
021300     END-CALL.
021400
021500     PERFORM 2100-READ-STORE THRU 2100-EXIT.
021600
021700 2200-EXIT.
021800     EXIT.
021900
022000*
022100* **++ ciclo principale - un record LOCATIONS-IN alla volta,
022200* **++ il file arriva ordinato per corriere e ora (CR9502),
022300* **++ questo passo non ordina nulla
022400 3000-PROCESS-LOCATIONS.
022500     OPEN INPUT LOCATIONS-IN.
022600
022700     IF NOT LOCIN-OK
022800        DISPLAY 'LOCATIONS-IN OPEN ERROR - FS: ' LOCIN-FS
022900        PERFORM RAISE-FILE-ERROR
023000     END-IF.
023100
023200     OPEN OUTPUT COURIER-DISTANCE-OUT.
023300
023400     IF NOT CDSOUT-OK
023500        DISPLAY 'COURIER-DISTANCE-OUT OPEN ERROR - FS: '
023600                CDSOUT-FS
023700        PERFORM RAISE-FILE-ERROR
023800     END-IF.
023900
024000     OPEN OUTPUT STORE-ENTRANCES-OUT.
024100
024200     IF NOT ENTOUT-OK
024300        DISPLAY 'STORE-ENTRANCES-OUT OPEN ERROR - FS: '
024400                ENTOUT-FS
024500        PERFORM RAISE-FILE-ERROR
024600     END-IF.
024700
024800     PERFORM 3100-READ-LOCATION THRU 3100-EXIT.
024900
025000     PERFORM 3200-PROCESS-ONE-LOCATION THRU 3200-EXIT
025100        UNTIL LOCIN-EOF.
025200
025300* corriere in corso a fine file - va scritto il suo totale
025400     IF WK-NOT-FIRST-LOCATION-OF-RUN
025500        PERFORM 3900-WRITE-COURIER-TOTAL THRU 3900-EXIT
025600     END-IF.
025700
025800     CLOSE LOCATIONS-IN
025900           COURIER-DISTANCE-OUT
026000           STORE-ENTRANCES-OUT.
026100
026200 3000-EXIT.
026300     EXIT.
026400
026500*
026600 3100-READ-LOCATION.
026700     READ LOCATIONS-IN.
026800
026900     IF NOT LOCIN-OK AND NOT LOCIN-EOF
027000        DISPLAY 'LOCATIONS-IN READ ERROR - FS: ' LOCIN-FS
027100        PERFORM RAISE-FILE-ERROR
027200     END-IF.
027300
027400 3100-EXIT.
027500     EXIT.
027600
027700*
027800 3200-PROCESS-ONE-LOCATION.
027900     ADD 1                            TO WK-LOCATION-REC-CTR.
028000
028100     IF LOC-COURIER-ID (1:1) IS NOT ID-KEY-PRESENT
028200        PERFORM RAISE-BLANK-COURIER-ID
028300     END-IF.
028400
028500     IF WK-FIRST-LOCATION-OF-RUN
028600        PERFORM 3300-START-NEW-COURIER THRU 3300-EXIT
028700     ELSE
028800        IF LOC-COURIER-ID NOT EQUAL WK-PREVIOUS-COURIER-ID
028900           PERFORM 3900-WRITE-COURIER-TOTAL THRU 3900-EXIT
029000           PERFORM 3300-START-NEW-COURIER THRU 3300-EXIT
029100        ELSE
029200           SET SEGMENT-PING-FOR-COURIER TO TRUE
029300        END-IF
029400     END-IF.
029500
029600     PERFORM 3400-CALL-DISTANCE-CALC THRU 3400-EXIT.
029700     PERFORM 3500-CALL-ENTRANCE-CHECK THRU 3500-EXIT.
029800
029900     MOVE LOC-LATITUDE                TO WK-HELD-LATITUDE.
030000     MOVE LOC-LONGITUDE               TO WK-HELD-LONGITUDE.
030100     MOVE LOC-PING-TS-DATE            TO WK-HELD-TS-DATE.
030200     MOVE LOC-PING-TS-TIME            TO WK-HELD-TS-TIME.
030300     MOVE LOC-COURIER-ID              TO WK-PREVIOUS-COURIER-ID.
030400
030500     PERFORM 3100-READ-LOCATION THRU 3100-EXIT.
030600
030700 3200-EXIT.
030800     EXIT.
030900
031000*
031100* **++ nuovo corriere - azzera totale e log ingressi (il file
031200* **++ arriva raggruppato per corriere, CR9502)
031300 3300-START-NEW-COURIER.
031400     SET WK-NOT-FIRST-LOCATION-OF-RUN TO TRUE.
031500     SET FIRST-PING-FOR-COURIER       TO TRUE.
031600     MOVE ZERO                        TO ENT-LOG-TOTAL.
031700     MOVE ZERO                        TO DC-RUNNING-TOTAL-KM.
031800
031900 3300-EXIT.
032000     EXIT.
032100
032200*
032300 3400-CALL-DISTANCE-CALC.
032400     MOVE LOC-COURIER-ID              TO DC-COURIER-ID.
032500
032600     IF FIRST-PING-FOR-COURIER
032700        SET DC-PRIOR-POINT-NONE       TO TRUE
032800     ELSE
032900        SET DC-PRIOR-POINT-EXISTS     TO TRUE
033000        MOVE WK-HELD-LATITUDE         TO DC-PRIOR-LATITUDE
033100        MOVE WK-HELD-LONGITUDE        TO DC-PRIOR-LONGITUDE
033200     END-IF.
033300
033400     MOVE LOC-LATITUDE                TO DC-NEW-LATITUDE.
033500     MOVE LOC-LONGITUDE               TO DC-NEW-LONGITUDE.
033600
033700     CALL CC-DISTANCE-CALC USING CTR-DIST-CALC-IN
033800                                 CTR-DIST-CALC-OUT
033900                                 CTR-CALL-RESULT
034000        ON EXCEPTION
034100           PERFORM RAISE-CALL-ERROR
034200        NOT ON EXCEPTION
034300           IF NOT CR-RESULT-OK
034400              PERFORM RAISE-DISTANCE-CALC-ERROR
034500           END-IF
034600     END-CALL.
034700
034800 3400-EXIT.
034900     EXIT.
035000
035100*
035200* **++ verifica ingresso negozio sul ping corrente - CTRE001
035300* **++ mantiene da solo la tabella raggio dedicato, questo
035400* **++ passo passa solo il log ingressi del corriere in corso
035500* **++ e la tabella negozi caricata al passo 2000 (CR8855)
035600 3500-CALL-ENTRANCE-CHECK.
035700     MOVE LOC-COURIER-ID              TO EC-COURIER-ID.
035800     MOVE LOC-LATITUDE                TO EC-PING-LATITUDE.
035900     MOVE LOC-LONGITUDE               TO EC-PING-LONGITUDE.
036000     MOVE LOC-PING-TS-DATE            TO EC-PING-TS-DATE.
036100     MOVE LOC-PING-TS-TIME            TO EC-PING-TS-TIME.
036200
036300     IF FIRST-PING-FOR-COURIER
036400        SET EC-NEW-COURIER-GROUP      TO TRUE
036500     ELSE
036600        SET EC-SAME-COURIER-GROUP     TO TRUE
036700     END-IF.
036800
036900     CALL CC-ENTRANCE-CHECK USING CTR-ENTR-CHECK-IN
037000                                 CTR-ENTR-CHECK-OUT
037100                                 CTR-ENTRANCE-LOG-AREA
037200                                 CTR-STORE-TABLE-AREA
037300                                 CTR-CALL-RESULT
037400        ON EXCEPTION
037500           PERFORM RAISE-CALL-ERROR
037600        NOT ON EXCEPTION
037700           IF NOT CR-RESULT-OK
037800              PERFORM RAISE-ENTRANCE-CHECK-ERROR
037900           END-IF
038000     END-CALL.
038100
038200     IF EC-ENTRANCE-LOGGED
038300        PERFORM 3600-WRITE-ENTRANCE-RECORD THRU 3600-EXIT
038400     END-IF.
038500
038600 3500-EXIT.
038700     EXIT.
038800
038900*
039000 3600-WRITE-ENTRANCE-RECORD.
039100     MOVE LOC-COURIER-ID              TO ENT-COURIER-ID.
039200     MOVE EC-FOUND-STORE-ID           TO ENT-STORE-ID.
039300     MOVE EC-FOUND-STORE-NAME         TO ENT-STORE-NAME.
039400     MOVE LOC-PING-TS-DATE            TO ENT-ENTR-TS-DATE.
039500     MOVE LOC-PING-TS-TIME            TO ENT-ENTR-TS-TIME.
039600
039700     WRITE CTR-STORE-ENTR-REC.
039800
039900     IF NOT ENTOUT-OK
040000        DISPLAY 'STORE-ENTRANCES-OUT WRITE ERROR - FS: '
040100                ENTOUT-FS
040200        PERFORM RAISE-FILE-ERROR
040300     END-IF.
040400
040500     ADD 1                            TO WK-ENTRANCE-REC-CTR.
040600
040700 3600-EXIT.
040800     EXIT.
040900
041000*
041100* **++ scrive il totale del corriere appena concluso - anche
041200* **++ se ha un solo ping ed il totale resta zero (CR9704)
041300 3900-WRITE-COURIER-TOTAL.
041400     MOVE WK-PREVIOUS-COURIER-ID      TO CDS-COURIER-ID.
041500     MOVE DC-FINAL-TOTAL-KM           TO CDS-TOTAL-DISTANCE-KM.
041600     MOVE WK-HELD-TS-DATE             TO CDS-LAST-UPD-DATE.
041700     MOVE WK-HELD-TS-TIME             TO CDS-LAST-UPD-TIME.
041800
041900     WRITE CTR-COURIER-DIST-REC.
042000
042100     IF NOT CDSOUT-OK
042200        DISPLAY 'COURIER-DISTANCE-OUT WRITE ERROR - FS: '
042300                CDSOUT-FS
042400        PERFORM RAISE-FILE-ERROR
042500     END-IF.
042600
042700     ADD 1                            TO WK-COURIER-REC-CTR.
042800
042900 3900-EXIT.
043000     EXIT.
043100
043200*
043300 4000-TERMINATE.
043400     PERFORM 4100-SHOW-RUN-STATISTICS THRU 4100-EXIT.
043500
043600 4000-EXIT.
043700     EXIT.
043800
043900*
044000 4100-SHOW-RUN-STATISTICS.
044100     DISPLAY ' '.
044200     DISPLAY '************* CTRB001 RUN RECAP ************'.
044300     DISPLAY '* NEGOZI CARICATI:      ' WK-STORE-REC-CTR.
044400     DISPLAY '* POSIZIONI LETTE:      ' WK-LOCATION-REC-CTR.
044500     DISPLAY '* CORRIERI CHIUSI:      ' WK-COURIER-REC-CTR.
044600     DISPLAY '* INGRESSI RILEVATI:    ' WK-ENTRANCE-REC-CTR.
044700     DISPLAY '*********************************************'.
044800     DISPLAY ' '.
044900
045000 4100-EXIT.
045100     EXIT.
045200
045300*
045400* --- ERRORI RUNTIME ---
045500 RAISE-FILE-ERROR.
045600     MOVE 16                          TO RETURN-CODE.
045700     GOBACK.
045800
045900*
046000 RAISE-BLANK-COURIER-ID.
046100     DISPLAY 'CTRB001 - LOC-COURIER-ID VUOTO SU RECORD: '
046200             WK-LOCATION-REC-CTR.
046300     MOVE 16                          TO RETURN-CODE.
046400     GOBACK.
046500
046600*
046700 RAISE-CALL-ERROR.
046800     DISPLAY 'CTRB001 - CALL EXCEPTION SU SOTTOPROGRAMMA'.
046900     MOVE 16                          TO RETURN-CODE.
047000     GOBACK.
047100
047200*
047300 RAISE-LOADER-ERROR.
047400     DISPLAY 'CTRB001 - ERRORE CTRL001 - CR: ' CR-RESULT-CODE
047500             ' - ' CR-DESCRIPTION.
047600     MOVE 16                          TO RETURN-CODE.
047700     GOBACK.
047800
047900*
048000 RAISE-DISTANCE-CALC-ERROR.
048100     DISPLAY 'CTRB001 - ERRORE CTRD001 - CR: ' CR-RESULT-CODE
048200             ' - ' CR-DESCRIPTION.
048300     MOVE 16                          TO RETURN-CODE.
048400     GOBACK.
048500
048600*
048700 RAISE-ENTRANCE-CHECK-ERROR.
048800     DISPLAY 'CTRB001 - ERRORE CTRE001 - CR: ' CR-RESULT-CODE
048900             ' - ' CR-DESCRIPTION.
049000     MOVE 16                          TO RETURN-CODE.
049100     GOBACK.
