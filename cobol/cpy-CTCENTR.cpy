000100* **++ STORE-ENTRANCE record - one row per logged entrance,
000200* **++ append-only, STORE-ENTRANCES-OUT
000300 01 CTR-STORE-ENTR-REC.
000400   03 ENT-COURIER-ID          PIC X(36).
000500   03 ENT-STORE-ID            PIC X(36).
000600   03 ENT-STORE-NAME          PIC X(100).
000700   03 ENT-ENTRANCE-TIMESTAMP.
000800     05 ENT-ENTR-TS-DATE      PIC 9(8).
000900     05 ENT-ENTR-TS-TIME      PIC 9(6).
001000   03 FILLER                  PIC X(14).
