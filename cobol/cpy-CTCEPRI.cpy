000100* **++ Area input per verifica ingresso negozio (CTRE001)
000200 01 CTR-ENTR-CHECK-IN.
000300   03 EC-COURIER-ID           PIC X(36)     VALUE SPACE.
000400   03 EC-PING-POINT.
000500     05 EC-PING-LATITUDE      PIC S9(3)V9(7) COMP-3.
000600     05 EC-PING-LONGITUDE     PIC S9(3)V9(7) COMP-3.
000700   03 EC-PING-TIMESTAMP.
000800     05 EC-PING-TS-DATE       PIC 9(8).
000900     05 EC-PING-TS-TIME       PIC 9(6).
001000   03 EC-NEW-COURIER-SW       PIC X(1)      VALUE 'Y'.
001100     88 EC-NEW-COURIER-GROUP             VALUE 'Y'.
001200     88 EC-SAME-COURIER-GROUP            VALUE 'N'.
001300   03 EC-DEFAULT-RADIUS-M     PIC S9(5) COMP-3 VALUE +100.
001400   03 EC-COOLDOWN-SECONDS     PIC S9(5) COMP-3 VALUE +60.
001500   03 FILLER                  PIC X(08)     VALUE SPACE.
