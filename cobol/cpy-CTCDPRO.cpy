000100* **++ Area output per calcolo segmento di distanza (CTRD001)
000200 01 CTR-DIST-CALC-OUT.
000300   03 DC-SEGMENT-METERS       PIC S9(7)V9(7) COMP-3 VALUE ZERO.
000400   03 DC-SEGMENT-KM           PIC S9(7)V9(7) COMP-3 VALUE ZERO.
000500   03 DC-FINAL-TOTAL-KM       PIC S9(7)V9(3) VALUE ZERO.
000600   03 FILLER                  PIC X(08)     VALUE SPACE.
